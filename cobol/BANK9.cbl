000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANK9.                                                    
000300 AUTHOR.        R-URENA.                                                  
000400 INSTALLATION.  UNIZARBANK SISTEMAS.                                      
000500 DATE-WRITTEN.  06/02/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.                             
000800*                                                                         
000900*****************************************************************         
001000*                      C H A N G E    L O G                     *         
001100*****************************************************************         
001200* 06/02/89  RUR  ORIGINAL CODING -- PIN CHANGE SATELLITE FOR              
001300*                BANK1 MENU OPTION 8.  REQ TARJ-0009.                     
001400* 09/30/90  JMF  CLOSE CARD/ATTEMPTS FILES BEFORE REOPEN -- FIX           
001500*                FOR FSI = 92 ON SOME TERMINALS.  REQ TARJ-0029.          
001600* 04/02/93  CBR  REUSED AS THE NEW-ACCOUNT CARD ISSUE ROUTINE.            
001700*                PIN RANDOMIZER REPLACED WITH THE SEQUENCE-               
001800*                DERIVED ISSUE SCHEME FROM THE NIGHT BATCH                
001900*                PROJECT.  REQ TARJ-0061.                                 
002000* 06/17/93  CBR  CONVERTED SUBSCRIPTS AND THE LAST-SEQUENCE               
002100*                HOLDING FIELD TO COMP PER STANDARDS MEMO 93-04.          
002200*                REQ TARJ-0058.                                           
002300* 09/05/95  CBR  ADDED BIN/SEQUENCE/CHECK-DIGIT REDEFINES ON THE          
002400*                NEW CARD NUMBER, SAME SHAPE AS BANK2.                    
002500*                REQ TARJ-0070.                                           
002600* 03/11/97  DLH  FIXED SEQUENCE PORTION WRAP WHEN LAST CARD ON            
002700*                FILE WAS ALL 999999999 -- NOW JUST LETS PIC              
002800*                9(9) OVERFLOW TRUNCATE, MATCHES ORIGINAL                 
002900*                TERMINAL PROGRAM BEHAVIOR.  REQ TARJ-0084.               
003000* 08/19/98  DLH  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM.            
003100*                SIGNED OFF PER Y2K-COMMITTEE CHECKLIST 98-211.           
003200* 02/02/99  DLH  Y2K REVIEW FOLLOW-UP -- NONE REQUIRED, CLOSED.           
003300*                REQ TARJ-0090.                                           
003400* 11/14/01  PQV  CALLS BANK2 FOR THE CHECK DIGIT INSTEAD OF               
003500*                CARRYING ITS OWN COPY OF THE LUHN LOGIC.                 
003600*                REQ TARJ-0110.                                           
003700* 03/05/04  PQV  PIN ISSUE NOW DERIVED FROM THE NEW SEQUENCE              
003800*                NUMBER RATHER THAN THE CLOCK -- BATCH RUNS MUST          
003900*                BE REPRODUCIBLE.  REQ TARJ-0131.                         
004000* 04/02/04  PQV  DROPPED THE WS-/LK- PREFIXES -- THIS PROGRAM             
004100*                NEVER USED THEM.  THE TWO LINKAGE PARAMETERS             
004200*                THAT SHARE A NAME WITH A WORKING-STORAGE FIELD           
004300*                NOW CARRY THE -L SUFFIX, SAME AS THE OLD TNUM-L          
004400*                PARAMETER DID BACK WHEN THIS PROGRAM READ                
004500*                TARJETAS DIRECTLY.  REQ TARJ-0135.                       
004501* 04/03/04  PQV  AUDIT OF TARJ-0135 -- NEITHER NEW-PIN-NUM NOR            
004502*                LAST-CARD-NUMBER-L HAD A CONDITION-NAME FOR THE          
004503*                VALUE IT IS REPEATEDLY TESTED AGAINST -- ADDED           
004504*                PIN-IS-ZERO AND NO-PRIOR-CARDS-ON-FILE.  REQ             
004505*                TARJ-0136.                                               
004506* 04/09/04  PQV  FOLLOW-UP ON TARJ-0136 -- BIN-CONSTANT AND THE PIN       
004507*                SEED HAD BEEN TURNED INTO ONE-FIELD 01-GROUPS, WHICH     
004508*                ISN'T HOW THIS SHOP DECLARES A STANDALONE SCALAR.        
004509*                BOTH PUT BACK ON 77-LEVELS.  REQ TARJ-0137.              
004600*****************************************************************         
004700*                                                                         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
005300     UPSI-0 IS CARDGEN-TRACE-SW.                                          
005400*                                                                         
005500 DATA DIVISION.                                                           
005600 WORKING-STORAGE SECTION.                                                 
005700*                                                                         
005800* FIXED BANK IDENTIFICATION NUMBER, ALL CARDS ISSUED UNDER IT.            
005900 77  BIN-CONSTANT              PIC X(06) VALUE "400000".                  
006000*                                                                         
006100 01  NEW-CARD-WORK.                                                       
006200     05  LAST-SEQUENCE           PIC 9(9) COMP VALUE ZERO.                
006300     05  NEXT-SEQUENCE           PIC 9(9) COMP VALUE ZERO.                
006400     05  NEXT-SEQUENCE-ED        PIC 9(09)      VALUE ZERO.               
006500     05  NEW-CARD-NUMBER         PIC X(16)      VALUE SPACES.             
006600     05  FILLER                 PIC X(08)      VALUE SPACES.              
006700*                                                                         
006800 01  NEW-CARD-BREAKDOWN REDEFINES NEW-CARD-WORK.                          
006900     05  FILLER                 PIC X(13).                                
007000     05  CARD-BIN-PART           PIC X(06).                               
007100     05  CARD-SEQ-PART           PIC X(09).                               
007200     05  CARD-CHK-PART           PIC X(01).                               
007300     05  FILLER                 PIC X(08).                                
007400*                                                                         
007500 01  LAST-CARD-BREAKDOWN.                                                 
007600     05  LAST-CARD-BIN           PIC X(06).                               
007700     05  LAST-CARD-SEQ           PIC X(09).                               
007800     05  LAST-CARD-CHK           PIC X(01).                               
007900*                                                                         
008000 01  LAST-CARD-NUMBER REDEFINES LAST-CARD-BREAKDOWN                       
008100                                    PIC X(16).                            
008200*                                                                         
008400 77  PIN-SEED                 PIC 9(9) COMP VALUE ZERO.                   
008600*                                                                         
008700 01  NEW-PIN-GROUP.                                                       
008800     05  NEW-PIN-NUM              PIC 9(4)      VALUE ZERO.               
008810     88  PIN-IS-ZERO             VALUE ZERO.                              
008900     05  FILLER                 PIC X(04)     VALUE SPACES.               
009000*                                                                         
009100 01  NEW-PIN-SPLIT REDEFINES NEW-PIN-GROUP.                               
009200     05  PIN-HALF-1               PIC 9(2).                               
009300     05  PIN-HALF-2               PIC 9(2).                               
009400     05  FILLER                 PIC X(04).                                
009500*                                                                         
009600* PARAMETER AREA PASSED TO BANK2 FOR CHECK-DIGIT GENERATION.              
009700 01  LUHN-PARMS.                                                          
009800     05  LUHN-FUNCTION           PIC X(1)       VALUE "G".                
009900     05  LUHN-DIGIT-STRING       PIC X(16)      VALUE SPACES.             
010000     05  LUHN-DIGIT-COUNT        PIC 9(2) COMP  VALUE 15.                 
010100     05  LUHN-CHECK-DIGIT        PIC 9(1)       VALUE ZERO.               
010200     05  LUHN-VALID-FLAG         PIC X(1)       VALUE SPACE.              
010300*                                                                         
010400 LINKAGE SECTION.                                                         
010500 01  CARDGEN-PARMS.                                                       
010600     05  LAST-CARD-NUMBER-L      PIC X(16).                               
010610     88  NO-PRIOR-CARDS-ON-FILE  VALUE SPACES.                            
010700*        HIGHEST ACCT-CARD-NUMBER ON THE MASTER, OR SPACES                
010800*        WHEN THE MASTER IS EMPTY.                                        
010900     05  NEW-CARD-NUMBER-L       PIC X(16).                               
011000     05  NEW-PIN                PIC X(04).                                
011100*                                                                         
011200 PROCEDURE DIVISION USING CARDGEN-PARMS.                                  
011300*                                                                         
011400*****************************************************************         
011500*  P0-MAIN - ISSUE THE NEXT CARD NUMBER AND ITS STARTING PIN     *        
011600*****************************************************************         
011700 P0-MAIN.                                                                 
011800     PERFORM P1-DERIVE-NEXT THRU P1-DERIVE-NEXT-EXIT.                     
011900     PERFORM P2-BUILD-CHECK-DIGIT THRU P2-BUILD-CHECK-DIGIT-EXIT.         
012000     PERFORM P3-ISSUE-PIN THRU P3-ISSUE-PIN-EXIT.                         
012100*                                                                         
012200     MOVE NEW-CARD-NUMBER TO NEW-CARD-NUMBER-L.                           
012300     MOVE NEW-PIN-NUM TO NEW-PIN.                                         
012400*                                                                         
012500     EXIT PROGRAM.                                                        
012600*                                                                         
012700*****************************************************************         
012800*  P1-DERIVE-NEXT - PULL THE SEQUENCE PORTION OUT OF THE LAST    *        
012900*  CARD NUMBER ON FILE AND ADD ONE.  REQ TARJ-0061 / TARJ-0084   *        
013000*****************************************************************         
013100 P1-DERIVE-NEXT.                                                          
013200     IF NO-PRIOR-CARDS-ON-FILE                                            
013300         MOVE ZERO TO LAST-SEQUENCE                                       
013400         GO TO P1-DERIVE-NEXT-CONTINUE                                    
013500     END-IF.                                                              
013600*                                                                         
013700     MOVE LAST-CARD-NUMBER-L TO LAST-CARD-NUMBER.                         
013800     MOVE LAST-CARD-SEQ TO LAST-SEQUENCE.                                 
013900*                                                                         
014000 P1-DERIVE-NEXT-CONTINUE.                                                 
014100     ADD 1 TO LAST-SEQUENCE GIVING NEXT-SEQUENCE.                         
014200     MOVE NEXT-SEQUENCE TO NEXT-SEQUENCE-ED.                              
014300*                                                                         
014400 P1-DERIVE-NEXT-EXIT.                                                     
014500     EXIT.                                                                
014600*                                                                         
014700*****************************************************************         
014800*  P2-BUILD-CHECK-DIGIT - FORMAT BIN + SEQUENCE AND CALL BANK2   *        
014900*  FOR THE LUHN CHECK DIGIT.  REQ TARJ-0110                      *        
015000*****************************************************************         
015100 P2-BUILD-CHECK-DIGIT.                                                    
015200     MOVE BIN-CONSTANT TO CARD-BIN-PART.                                  
015300     MOVE NEXT-SEQUENCE-ED TO CARD-SEQ-PART.                              
015400*                                                                         
015500     MOVE BIN-CONSTANT TO LUHN-DIGIT-STRING(1:6).                         
015600     MOVE NEXT-SEQUENCE-ED TO LUHN-DIGIT-STRING(7:9).                     
015700     MOVE "G" TO LUHN-FUNCTION.                                           
015800     MOVE 15 TO LUHN-DIGIT-COUNT.                                         
015900*                                                                         
016000     CALL "BANK2" USING LUHN-FUNCTION                                     
016100                         LUHN-DIGIT-STRING                                
016200                         LUHN-DIGIT-COUNT                                 
016300                         LUHN-CHECK-DIGIT                                 
016400                         LUHN-VALID-FLAG.                                 
016500*                                                                         
016600     MOVE LUHN-CHECK-DIGIT TO CARD-CHK-PART.                              
016700*                                                                         
016800 P2-BUILD-CHECK-DIGIT-EXIT.                                               
016900     EXIT.                                                                
017000*                                                                         
017100*****************************************************************         
017200*  P3-ISSUE-PIN - DERIVE A 4-DIGIT PIN FROM THE NEW SEQUENCE     *        
017300*  NUMBER SO A BATCH RUN IS REPRODUCIBLE.  REQ TARJ-0131         *        
017400*****************************************************************         
017500 P3-ISSUE-PIN.                                                            
017600     MOVE NEXT-SEQUENCE TO PIN-SEED.                                      
017700*                                                                         
017800* TAKE THE LOW FOUR DIGITS OF THE NEW SEQUENCE NUMBER AS THE              
017900* STARTING PIN.  A PIN OF ALL ZEROS IS BUMPED TO 1 SO IT IS               
018000* STILL EXACTLY FOUR NUMERIC DIGITS.                                      
018100     DIVIDE PIN-SEED BY 10000 GIVING LAST-SEQUENCE                        
018200         REMAINDER NEW-PIN-NUM.                                           
018300*                                                                         
018400     IF PIN-IS-ZERO                                                       
018500         MOVE 1 TO NEW-PIN-NUM                                            
018600     END-IF.                                                              
018700*                                                                         
018800 P3-ISSUE-PIN-EXIT.                                                       
018900     EXIT.                                                                
