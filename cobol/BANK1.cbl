000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANK1.                                                    
000300 AUTHOR.        R-URENA.                                                  
000400 INSTALLATION.  UNIZARBANK SISTEMAS.                                      
000500 DATE-WRITTEN.  01/09/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.                             
000800*                                                                         
000900*****************************************************************         
001000*                      C H A N G E    L O G                     *         
001100*****************************************************************         
001200* 01/09/89  RUR  ORIGINAL CODING -- TERMINAL MENU DRIVER, CALLS           
001300*                BANK2 THRU BANK9 FOR EACH MENU OPTION.                   
001400*                REQ TARJ-0001.                                           
001500* 04/22/90  JMF  ADDED RETRY LOCKOUT ON BAD PIN (3 TRIES) AGAINST         
001600*                THE INTENTOS FILE.  REQ TARJ-0022.                       
001700* 06/17/93  CBR  CONVERTED WORKING-STORAGE SUBSCRIPTS TO COMP             
001800*                PER STANDARDS MEMO 93-04.  REQ TARJ-0058.                
001900* 08/19/98  DLH  Y2K REVIEW -- DATE FIELDS ARE 4-DIGIT YEAR               
002000*                ALREADY (CAMPOS-FECHA).  SIGNED OFF PER Y2K              
002100*                COMMITTEE CHECKLIST 98-211.  REQ TARJ-0088.              
002200* 02/02/99  DLH  Y2K REVIEW FOLLOW-UP -- NONE REQUIRED, CLOSED.           
002300*                REQ TARJ-0090.                                           
002400* 05/14/01  PQV  NIGHT-BATCH PROJECT -- TELLERS WANT ACCOUNT              
002500*                MAINTENANCE (NEW ACCOUNT, LOGIN CHECK, CREDIT,           
002600*                TRANSFER, CLOSE) RUN AS AN OVERNIGHT BATCH JOB           
002700*                AGAINST A TRANSACTION TAPE INSTEAD OF ONE                
002800*                CARDHOLDER AT A TERMINAL.  REQ TARJ-0105.                
002900* 05/28/01  PQV  DROPPED THE SCREEN SECTION, THE INTENTOS                 
003000*                LOCKOUT FILE, AND THE BANK3/4/5/6/8 MENU CALLS           
003100*                -- NONE OF THAT APPLIES ONCE THERE IS NO                 
003200*                CARDHOLDER AT A TERMINAL.  MASTER FILE CHANGED           
003300*                FROM INDEXED TARJETAS TO A SEQUENTIAL ACCOUNT            
003400*                MASTER, LOADED INTO A TABLE AT START OF RUN AND          
003500*                REWRITTEN IN FULL AT END OF RUN.  REQ TARJ-0105.         
003600* 06/11/01  PQV  ADDED THE TRANSACTION-IN AND RESULT-OUT FILES            
003700*                AND THE CONTROL-TOTAL REPORT AT END OF JOB.              
003800*                REQ TARJ-0106.                                           
003900* 09/03/02  PQV  TABLE SIZE RAISED FROM 4000 TO 9999 ENTRIES --           
004000*                RAN OUT OF ROOM ON THE MONTH-END RUN.                    
004100*                REQ TARJ-0121.                                           
004200* 03/05/04  PQV  ACCOUNT BUSINESS RULES (CREATE/LOGIN/CREDIT/             
004300*                TRANSFER/CLOSE) MOVED OUT TO BANK7 SO THIS               
004400*                PROGRAM IS JUST THE FILE I/O AND DISPATCH.               
004500*                BANK9 RETIRED AS THE PIN-CHANGE SATELLITE AND            
004600*                REUSED FOR NEW CARD ISSUE.  REQ TARJ-0131.               
004700* 04/02/04  PQV  DROPPED THE WS- PREFIX THIS PROGRAM NEVER                
004800*                CARRIED BEFORE THE NIGHT-BATCH REWRITE --                
004900*                LINKAGE NAMES TO BANK7 CHANGED TO MATCH.                 
005000*                REQ TARJ-0135.                                           
005001* 04/03/04  PQV  AUDIT OF TARJ-0135 -- THE THREE FSx FILE-STATUS          
005002*                FIELDS, CARD-STATUS AND RES-STATUS WERE ALL BEING        
005003*                TESTED BY LITERAL VALUE IN MORE THAN ONE PLACE WITH      
005004*                NO CONDITION-NAME -- ADDED FS-ACCT-OK, FS-TXN-OK,        
005005*                FS-RES-OK, ACCT-CLOSED AND TXN-ACCEPTED.  REQ            
005006*                TARJ-0136.                                               
005100*****************************************************************         
005200*                                                                         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
005800     UPSI-0 IS BANK1-TRACE-SW.                                            
005900*                                                                         
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT ACCT-MASTER ASSIGN TO ACCTMSTR                                
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         FILE STATUS IS FS-ACCT.                                          
006500*                                                                         
006600     SELECT TXN-FILE ASSIGN TO TRANSIN                                    
006700         ORGANIZATION IS SEQUENTIAL                                       
006800         FILE STATUS IS FS-TXN.                                           
006900*                                                                         
007000     SELECT RESULT-FILE ASSIGN TO RESLTOUT                                
007100         ORGANIZATION IS SEQUENTIAL                                       
007200         FILE STATUS IS FS-RES.                                           
007300*                                                                         
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*                                                                         
007700 FD  ACCT-MASTER                                                          
007800     LABEL RECORD STANDARD.                                               
007900*                                                                         
008000* ONE ROW PER CARD ACCOUNT, ORDERED ASCENDING BY CARD NUMBER.             
008100 01  ACCT-REC.                                                            
008200     05  ACCT-CARD-NUMBER          PIC X(16).                             
008300     05  ACCT-PIN                  PIC X(04).                             
008400     05  ACCT-BALANCE              PIC S9(9)V99.                          
008500     05  ACCT-STATUS               PIC X(01).                             
008600*        "1" = ACTIVE, "2" = CLOSED                                       
008700     05  FILLER                    PIC X(01).                             
008800*                                                                         
008900 FD  TXN-FILE                                                             
009000     LABEL RECORD STANDARD.                                               
009100*                                                                         
009200 01  TXN-REC.                                                             
009300     05  TXN-TYPE                  PIC X(01).                             
009400*        "1"=CREATE "2"=LOGIN "3"=CREDIT "4"=TRANSFER "5"=CLOSE           
009500     05  TXN-CARD-NUMBER           PIC X(16).                             
009600     05  TXN-PIN                   PIC X(04).                             
009700     05  TXN-DEST-CARD-NUMBER      PIC X(16).                             
009800     05  TXN-AMOUNT                PIC S9(9)V99.                          
009900     05  FILLER                    PIC X(01).                             
010000*                                                                         
010100 FD  RESULT-FILE                                                          
010200     LABEL RECORD STANDARD.                                               
010300*                                                                         
010400 01  RES-REC.                                                             
010500     05  RES-TYPE                  PIC X(01).                             
010600     05  RES-CARD-NUMBER           PIC X(16).                             
010700     05  RES-PIN                   PIC X(04).                             
010800     05  RES-STATUS                PIC X(01).                             
010810     88  TXN-ACCEPTED             VALUE "A".                              
010900*        "A" = ACCEPTED, "R" = REJECTED                                   
011000     05  RES-MESSAGE               PIC X(40).                             
011100     05  RES-BALANCE               PIC S9(9)V99.                          
011200     05  FILLER                    PIC X(01).                             
011300*                                                                         
011400 WORKING-STORAGE SECTION.                                                 
011500*                                                                         
011600 77  FS-ACCT                       PIC X(02)  VALUE "00".                 
011610     88  FS-ACCT-OK               VALUE "00".                             
011700 77  FS-TXN                        PIC X(02)  VALUE "00".                 
011710     88  FS-TXN-OK                VALUE "00".                             
011800 77  FS-RES                        PIC X(02)  VALUE "00".                 
011810     88  FS-RES-OK                VALUE "00".                             
011900*                                                                         
012000 77  TABLE-COUNT                   PIC 9(4) COMP VALUE ZERO.              
012100*                                                                         
012200 01  ACCOUNT-TABLE-AREA.                                                  
012300     05  ACCOUNT-ENTRY OCCURS 1 TO 9999 TIMES                             
012400             DEPENDING ON TABLE-COUNT                                     
012500             ASCENDING KEY IS CARD-NUMBER                                 
012600             INDEXED BY ACCT-IDX.                                         
012700         10  CARD-NUMBER            PIC X(16).                            
012800         10  CARD-PIN               PIC X(04).                            
012900         10  CARD-BALANCE           PIC S9(9)V99.                         
013000         10  CARD-STATUS            PIC X(01).                            
013010         88  ACCT-CLOSED        VALUE "2".                                
013100         10  FILLER                PIC X(01).                             
013200*                                                                         
013300 01  CARD-NUMBER-SCRATCH           PIC X(16)  VALUE SPACES.               
013400*                                                                         
013500 01  CARD-NUMBER-SCRATCH-R REDEFINES CARD-NUMBER-SCRATCH.                 
013600     05  SCR-CARD-BIN              PIC X(06).                             
013700     05  SCR-CARD-SEQ              PIC X(09).                             
013800     05  SCR-CARD-CHK              PIC X(01).                             
013900*                                                                         
014000 01  REPORT-BAL-SCRATCH            PIC S9(9)V99 VALUE ZERO.               
014100*                                                                         
014200 01  REPORT-BAL-SCRATCH-R REDEFINES REPORT-BAL-SCRATCH.                   
014300     05  REPORT-BAL-ENT            PIC S9(9).                             
014400     05  REPORT-BAL-DEC            PIC 9(02).                             
014500*                                                                         
014600 01  TXN-AMT-SCRATCH               PIC S9(9)V99 VALUE ZERO.               
014700*                                                                         
014800 01  TXN-AMT-SCRATCH-R REDEFINES TXN-AMT-SCRATCH.                         
014900     05  TXN-AMT-ENT               PIC S9(9).                             
015000     05  TXN-AMT-DEC               PIC 9(02).                             
015100*                                                                         
015200* CONTROL TOTALS ACCUMULATED OVER THE RUN, PRINTED BY P9-REPORT.          
015300 01  CONTROL-TOTALS.                                                      
015400     05  CTL-READ                  PIC 9(6) COMP VALUE ZERO.              
015500     05  CTL-CREATE-OK             PIC 9(6) COMP VALUE ZERO.              
015600     05  CTL-LOGIN-OK              PIC 9(6) COMP VALUE ZERO.              
015700     05  CTL-LOGIN-REJ             PIC 9(6) COMP VALUE ZERO.              
015800     05  CTL-INCOME-OK             PIC 9(6) COMP VALUE ZERO.              
015900     05  CTL-INCOME-REJ            PIC 9(6) COMP VALUE ZERO.              
016000     05  CTL-INCOME-AMT            PIC S9(9)V99 COMP VALUE ZERO.          
016100     05  CTL-XFER-OK               PIC 9(6) COMP VALUE ZERO.              
016200     05  CTL-XFER-REJ              PIC 9(6) COMP VALUE ZERO.              
016300     05  CTL-XFER-AMT              PIC S9(9)V99 COMP VALUE ZERO.          
016400     05  CTL-CLOSE-OK              PIC 9(6) COMP VALUE ZERO.              
016500     05  FILLER                    PIC X(08)     VALUE SPACES.            
016600*                                                                         
016700 77  EOF-MASTER                    PIC X(01) VALUE "N".                   
016800 77  EOF-TXN                       PIC X(01) VALUE "N".                   
016900*                                                                         
017000 PROCEDURE DIVISION.                                                      
017100*                                                                         
017200*****************************************************************         
017300*  P0-MAIN - OPEN, LOAD, PROCESS, REWRITE, REPORT, DONE          *        
017400*****************************************************************         
017500 P0-MAIN.                                                                 
017600     PERFORM P1-LOAD-MASTER THRU P1-LOAD-MASTER-EXIT.                     
017700     PERFORM P2-PROCESS-TRANSACTIONS                                      
017800         THRU P2-PROCESS-TRANSACTIONS-EXIT.                               
017900     PERFORM P9-REWRITE-MASTER THRU P9-REWRITE-MASTER-EXIT.               
018000     PERFORM P9-REPORT THRU P9-REPORT-EXIT.                               
018100*                                                                         
018200     STOP RUN.                                                            
018300*                                                                         
018400*****************************************************************         
018500*  P1-LOAD-MASTER - READ THE WHOLE ACCOUNT MASTER INTO THE       *        
018600*  TABLE SO WE CAN SEARCH ALL AGAINST IT.  REQ TARJ-0105         *        
018700*****************************************************************         
018800 P1-LOAD-MASTER.                                                          
018900     MOVE ZERO TO TABLE-COUNT.                                            
019000     MOVE "N" TO EOF-MASTER.                                              
019100*                                                                         
019200     OPEN INPUT ACCT-MASTER.                                              
019300     IF NOT FS-ACCT-OK                                                    
019400         GO TO PSYS-ERR.                                                  
019500*                                                                         
019600 P1-LOAD-MASTER-READ.                                                     
019700     READ ACCT-MASTER                                                     
019800         AT END                                                           
019900             MOVE "Y" TO EOF-MASTER                                       
020000             GO TO P1-LOAD-MASTER-CLOSE.                                  
020100*                                                                         
020200     ADD 1 TO TABLE-COUNT.                                                
020300     SET ACCT-IDX TO TABLE-COUNT.                                         
020400     MOVE ACCT-CARD-NUMBER TO CARD-NUMBER(ACCT-IDX).                      
020500     MOVE ACCT-PIN         TO CARD-PIN(ACCT-IDX).                         
020600     MOVE ACCT-BALANCE    TO CARD-BALANCE(ACCT-IDX).                      
020700     MOVE ACCT-STATUS     TO CARD-STATUS(ACCT-IDX).                       
020800*                                                                         
020900     GO TO P1-LOAD-MASTER-READ.                                           
021000*                                                                         
021100 P1-LOAD-MASTER-CLOSE.                                                    
021200     CLOSE ACCT-MASTER.                                                   
021300*                                                                         
021400 P1-LOAD-MASTER-EXIT.                                                     
021500     EXIT.                                                                
021600*                                                                         
021700*****************************************************************         
021800*  P2-PROCESS-TRANSACTIONS - ONE RECORD AT A TIME, IN FILE       *        
021900*  ORDER.  REQ TARJ-0106                                         *        
022000*****************************************************************         
022100 P2-PROCESS-TRANSACTIONS.                                                 
022200     MOVE "N" TO EOF-TXN.                                                 
022300*                                                                         
022400     OPEN INPUT TXN-FILE.                                                 
022500     IF NOT FS-TXN-OK                                                     
022600         GO TO PSYS-ERR.                                                  
022700*                                                                         
022800     OPEN OUTPUT RESULT-FILE.                                             
022900     IF NOT FS-RES-OK                                                     
023000         GO TO PSYS-ERR.                                                  
023100*                                                                         
023200 P2-PROCESS-TRANSACTIONS-READ.                                            
023300     READ TXN-FILE                                                        
023400         AT END                                                           
023500             MOVE "Y" TO EOF-TXN                                          
023600             GO TO P2-PROCESS-TRANSACTIONS-CLOSE.                         
023700*                                                                         
023800     ADD 1 TO CTL-READ.                                                   
023900     PERFORM P3-DISPATCH THRU P3-DISPATCH-EXIT.                           
024000*                                                                         
024100     WRITE RES-REC.                                                       
024200     IF NOT FS-RES-OK                                                     
024300         GO TO PSYS-ERR.                                                  
024400*                                                                         
024500     GO TO P2-PROCESS-TRANSACTIONS-READ.                                  
024600*                                                                         
024700 P2-PROCESS-TRANSACTIONS-CLOSE.                                           
024800     CLOSE TXN-FILE.                                                      
024900     CLOSE RESULT-FILE.                                                   
025000*                                                                         
025100 P2-PROCESS-TRANSACTIONS-EXIT.                                            
025200     EXIT.                                                                
025300*                                                                         
025400*****************************************************************         
025500*  P3-DISPATCH - CALL BANK7 WITH THE TRANSACTION AND THE WHOLE   *        
025600*  ACCOUNT TABLE, THEN ROLL THE RESULT INTO THE CONTROL TOTALS.  *        
025700*****************************************************************         
025800 P3-DISPATCH.                                                             
025900     MOVE SPACES TO RES-REC.                                              
026000*                                                                         
026100     CALL "BANK7" USING TXN-REC                                           
026200                         RES-REC                                          
026300                         TABLE-COUNT                                      
026400                         ACCOUNT-TABLE-AREA.                              
026500*                                                                         
026600     IF TXN-TYPE = "1"                                                    
026700         IF TXN-ACCEPTED                                                  
026800             ADD 1 TO CTL-CREATE-OK                                       
026900         END-IF                                                           
027000     ELSE                                                                 
027100     IF TXN-TYPE = "2"                                                    
027200         IF TXN-ACCEPTED                                                  
027300             ADD 1 TO CTL-LOGIN-OK                                        
027400         ELSE                                                             
027500             ADD 1 TO CTL-LOGIN-REJ                                       
027600         END-IF                                                           
027700     ELSE                                                                 
027800     IF TXN-TYPE = "3"                                                    
027900         IF TXN-ACCEPTED                                                  
028000             ADD 1 TO CTL-INCOME-OK                                       
028100             ADD TXN-AMOUNT TO CTL-INCOME-AMT                             
028200         ELSE                                                             
028300             ADD 1 TO CTL-INCOME-REJ                                      
028400         END-IF                                                           
028500     ELSE                                                                 
028600     IF TXN-TYPE = "4"                                                    
028700         IF TXN-ACCEPTED                                                  
028800             ADD 1 TO CTL-XFER-OK                                         
028900             ADD TXN-AMOUNT TO CTL-XFER-AMT                               
029000         ELSE                                                             
029100             ADD 1 TO CTL-XFER-REJ                                        
029200         END-IF                                                           
029300     ELSE                                                                 
029400     IF TXN-TYPE = "5"                                                    
029500         IF TXN-ACCEPTED                                                  
029600             ADD 1 TO CTL-CLOSE-OK                                        
029700         END-IF                                                           
029800     END-IF END-IF END-IF END-IF END-IF.                                  
029900*                                                                         
030000 P3-DISPATCH-EXIT.                                                        
030100     EXIT.                                                                
030200*                                                                         
030300*****************************************************************         
030400*  P9-REWRITE-MASTER - WRITE BACK EVERY ROW STILL ACTIVE.        *        
030500*  CLOSED ACCOUNTS (STATUS "2") ARE LEFT OUT OF THE NEW MASTER.  *        
030600*****************************************************************         
030700 P9-REWRITE-MASTER.                                                       
030800     OPEN OUTPUT ACCT-MASTER.                                             
030900     IF NOT FS-ACCT-OK                                                    
031000         GO TO PSYS-ERR.                                                  
031100*                                                                         
031200     IF TABLE-COUNT = ZERO                                                
031300         GO TO P9-REWRITE-MASTER-CLOSE.                                   
031400*                                                                         
031500     SET ACCT-IDX TO 1.                                                   
031600*                                                                         
031700 P9-REWRITE-MASTER-LOOP.                                                  
031800     IF NOT ACCT-CLOSED(ACCT-IDX)                                         
031900         MOVE CARD-NUMBER(ACCT-IDX) TO ACCT-CARD-NUMBER                   
032000         MOVE CARD-PIN(ACCT-IDX)         TO ACCT-PIN                      
032100         MOVE CARD-BALANCE(ACCT-IDX)     TO ACCT-BALANCE                  
032200         MOVE CARD-STATUS(ACCT-IDX)       TO ACCT-STATUS                  
032300         WRITE ACCT-REC                                                   
032400     IF NOT FS-ACCT-OK                                                    
032500             GO TO PSYS-ERR                                               
032600         END-IF                                                           
032700     END-IF.                                                              
032800*                                                                         
032900     IF ACCT-IDX < TABLE-COUNT                                            
033000         SET ACCT-IDX UP BY 1                                             
033100         GO TO P9-REWRITE-MASTER-LOOP                                     
033200     END-IF.                                                              
033300*                                                                         
033400 P9-REWRITE-MASTER-CLOSE.                                                 
033500     CLOSE ACCT-MASTER.                                                   
033600*                                                                         
033700 P9-REWRITE-MASTER-EXIT.                                                  
033800     EXIT.                                                                
033900*                                                                         
034000*****************************************************************         
034100*  P9-REPORT - ONE CONTROL-BREAK AT END OF FILE, AS PER THE      *        
034200*  NIGHT-BATCH SPEC.  NO PER-ACCOUNT BREAK.  REQ TARJ-0106       *        
034300*****************************************************************         
034400 P9-REPORT.                                                               
034500     MOVE CTL-INCOME-AMT TO REPORT-BAL-SCRATCH.                           
034600     MOVE CTL-XFER-AMT TO TXN-AMT-SCRATCH.                                
034700*                                                                         
034800     DISPLAY " ".                                                         
034900     DISPLAY "UNIZARBANK NIGHT BATCH - ACCOUNT MAINTENANCE RUN".          
035000     DISPLAY "TRANSACTIONS READ . . . . . . . " CTL-READ.                 
035100     DISPLAY "ACCOUNTS CREATED . . . . . . . . " CTL-CREATE-OK.           
035200     DISPLAY "LOGINS ACCEPTED. . . . . . . . . " CTL-LOGIN-OK.            
035300     DISPLAY "LOGINS REJECTED. . . . . . . . . " CTL-LOGIN-REJ.           
035400     DISPLAY "INCOME ACCEPTED. . . . . . . . . " CTL-INCOME-OK.           
035500     DISPLAY "INCOME REJECTED. . . . . . . . " CTL-INCOME-REJ.            
035600     DISPLAY "INCOME AMOUNT CREDITED . . . . . " REPORT-BAL-ENT           
035700         "." REPORT-BAL-DEC.                                              
035800     DISPLAY "TRANSFERS ACCEPTED . . . . . . . " CTL-XFER-OK.             
035900     DISPLAY "TRANSFERS REJECTED . . . . . . . " CTL-XFER-REJ.            
036000     DISPLAY "TRANSFER AMOUNT MOVED. . . . . . " TXN-AMT-ENT              
036100         "." TXN-AMT-DEC.                                                 
036200     DISPLAY "ACCOUNTS CLOSED. . . . . . . . . " CTL-CLOSE-OK.            
036300*                                                                         
036400 P9-REPORT-EXIT.                                                          
036500     EXIT.                                                                
036600*                                                                         
036700*****************************************************************         
036800*  PSYS-ERR - UNRECOVERABLE FILE ERROR.                          *        
036900*****************************************************************         
037000 PSYS-ERR.                                                                
037100     DISPLAY "BANK1 - FILE STATUS ERROR, RUN ABORTED".                    
037200     DISPLAY "FS-ACCT=" FS-ACCT " FS-TXN=" FS-TXN                         
037300         " FS-RES=" FS-RES.                                               
037400     STOP RUN.                                                            
