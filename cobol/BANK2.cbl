000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANK2.                                                    
000300 AUTHOR.        R-URENA.                                                  
000400 INSTALLATION.  UNIZARBANK SISTEMAS.                                      
000500 DATE-WRITTEN.  03/14/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.                             
000800*                                                                         
000900*****************************************************************         
001000*                      C H A N G E    L O G                     *         
001100*****************************************************************         
001200* 03/14/89  RUR  ORIGINAL CODING.  CHECK-DIGIT ROUTINE PULLED             
001300*                OUT OF BANK1 SO BANK9 (NEW CARD ISSUE) COULD             
001400*                SHARE IT.  REQ TARJ-0007.                                
001500* 05/02/89  RUR  FIXED DOUBLING ORDER -- WAS STARTING FROM THE            
001600*                WRONG END OF THE STRING.  REQ TARJ-0014.                 
001700* 11/20/90  JMF  ADDED VALIDATE ENTRY (FUNCTION = 'V') SO BANK6           
001800*                COULD CHECK AN ENTERED CARD NUMBER BEFORE                
001900*                LOOKING IT UP.  REQ TARJ-0031.                           
002000* 02/08/91  JMF  DIGIT-LEN WAS NOT BEING RESET BETWEEN CALLS.             
002100*                REQ TARJ-0033.                                           
002200* 06/17/93  CBR  CONVERTED SUBSCRIPTS TO COMP PER STANDARDS               
002300*                MEMO 93-04.  REQ TARJ-0058.                              
002400* 09/05/95  CBR  ADDED CARD-NUMBER BREAKDOWN REDEFINES FOR THE            
002500*                NEW BIN, SHARED WITH BANK9.  REQ TARJ-0070.              
002600* 01/06/97  DLH  STRIP LEADING/TRAILING SPACES BEFORE COUNTING            
002700*                DIGITS -- INTENTOS FILE HAD BEEN PADDING THE             
002800*                CARD NUMBER WITH BLANKS.  REQ TARJ-0081.                 
002900* 08/19/98  DLH  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM.            
003000*                SIGNED OFF PER Y2K-COMMITTEE CHECKLIST 98-211.           
003100* 02/02/99  DLH  Y2K REVIEW FOLLOW-UP -- NONE REQUIRED, CLOSED.           
003200*                REQ TARJ-0090.                                           
003300* 04/11/00  PQV  RETIRED THE OLD 8/8 ODD-EVEN TABLE SCHEME AND            
003400*                REPLACED WITH A SINGLE POSITION-DRIVEN LOOP SO           
003500*                IT WORKS FOR THE 15-DIGIT BIN+SEQUENCE STRING            
003600*                AS WELL AS A FULL 16-DIGIT CARD.  REQ TARJ-0102.         
003700* 07/23/02  PQV  MOVED MOD-10 REDUCTION TO A LOOP -- NO LONGER            
003800*                RELIES ON THE SIZE OF THE SUM.  REQ TARJ-0118.           
003900* 04/02/04  PQV  FIELD NAMES IN THIS PROGRAM NEVER CARRIED A              
004000*                PREFIX -- DROPPED THE WS-/LK- LETTERS A PRIOR            
004100*                PASS HAD ADDED.  ALSO WIRED THE VALIDATE ENTRY           
004200*                INTO BANK7'S LOGIN CHECK -- IT HAD SAT UNUSED            
004300*                SINCE JMF'S TARJ-0031 CODING.  REQ TARJ-0135.            
004310* 04/03/04  PQV  AUDIT OF TARJ-0135 -- LUHN-FUNCTION AND                  
004320*                DOUBLE-THIS-ONE WERE BOTH BEING TESTED BY LITERAL        
004330*                VALUE WITH NO CONDITION-NAME -- ADDED                    
004340*                VALIDATE-FUNCTION/GENERATE-FUNCTION AND                  
004350*                DOUBLE-THIS-DIGIT.  REQ TARJ-0136.                       
004400*****************************************************************         
004500*                                                                         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
005100     UPSI-0 IS LUHN-TRACE-SW.                                             
005200*                                                                         
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500*                                                                         
005600 01  LUHN-WORK-AREA.                                                      
005700     05  DIGIT-STR             PIC X(16)  VALUE SPACES.                   
005800     05  DIGIT-LEN             PIC 9(2) COMP VALUE ZERO.                  
005900     05  CHECK-POS             PIC 9(2) COMP VALUE ZERO.                  
006000     05  SCAN-POS              PIC 9(2) COMP VALUE ZERO.                  
006100     05  STOP-POS              PIC 9(2) COMP VALUE ZERO.                  
006200     05  STEPS-DONE            PIC 9(2) COMP VALUE ZERO.                  
006300     05  DOUBLE-THIS-ONE       PIC X(1)   VALUE "Y".                      
006310     88  DOUBLE-THIS-DIGIT     VALUE "Y".                                 
006400     05  FILLER                PIC X(09)  VALUE SPACES.                   
006500*                                                                         
006600 01  CARD-NUMBER-BREAKDOWN REDEFINES LUHN-WORK-AREA.                      
006700     05  CARD-BIN              PIC X(06).                                 
006800     05  CARD-SEQUENCE         PIC X(09).                                 
006900     05  CARD-CHECK-DIGIT      PIC X(01).                                 
007000     05  FILLER                PIC X(16).                                 
007100*                                                                         
007200 01  DIGIT-CELLS.                                                         
007300     05  DIGIT-CHAR            PIC X(1)   VALUE SPACE.                    
007400     05  DIGIT-VALUE           PIC 9(1)   VALUE ZERO.                     
007500     05  DOUBLED-VALUE         PIC 9(2)   VALUE ZERO.                     
007600     05  FILLER                PIC X(10)  VALUE SPACES.                   
007700*                                                                         
007800 01  DOUBLED-SPLIT REDEFINES DIGIT-CELLS.                                 
007900     05  FILLER                PIC X(2).                                  
008000     05  DBL-TENS              PIC 9(1).                                  
008100     05  DBL-UNITS             PIC 9(1).                                  
008200     05  FILLER                PIC X(10).                                 
008300*                                                                         
008400 01  ACCUMULATORS.                                                        
008500     05  LUHN-SUM              PIC 9(4) COMP VALUE ZERO.                  
008600     05  MOD10-WORK            PIC 9(4) COMP VALUE ZERO.                  
008700     05  CHECK-DIGIT-CALC      PIC 9(1)      VALUE ZERO.                  
008800     05  FILLER                PIC X(06)     VALUE SPACES.                
008900*                                                                         
009000* TRACE LINE FOR UPSI-0 -- SAME FLAT-REDEFINE HABIT BANK7 USES            
009100* ON ITS OWN CARDGEN PARAMETER AREA.  REQ TARJ-0135.                      
009200 01  LUHN-TRACE-LINE.                                                     
009300     05  TRACE-FUNCTION        PIC X(01)  VALUE SPACE.                    
009400     05  TRACE-DIGITS          PIC X(16)  VALUE SPACES.                   
009500     05  FILLER                PIC X(03)  VALUE SPACES.                   
009600*                                                                         
009700 01  LUHN-TRACE-LINE-R REDEFINES LUHN-TRACE-LINE.                         
009800     05  FILLER                PIC X(01).                                 
009900     05  TRACE-BIN             PIC X(06).                                 
010000     05  TRACE-SEQ             PIC X(09).                                 
010100     05  FILLER                PIC X(05).                                 
010200*                                                                         
010300 LINKAGE SECTION.                                                         
010400 01  LUHN-PARMS.                                                          
010500     05  LUHN-FUNCTION         PIC X(1).                                  
010510     88  VALIDATE-FUNCTION     VALUE "V".                                 
010520     88  GENERATE-FUNCTION     VALUE "G".                                 
010600*        "V" = VALIDATE, "G" = GENERATE CHECK DIGIT                       
010700     05  DIGIT-STRING          PIC X(16).                                 
010800     05  DIGIT-COUNT           PIC 9(2) COMP.                             
010900     05  CHECK-DIGIT           PIC 9(1).                                  
011000     05  VALID-FLAG            PIC X(1).                                  
011100*        "Y" = VALID, "N" = INVALID                                       
011200*                                                                         
011300 PROCEDURE DIVISION USING LUHN-PARMS.                                     
011400*                                                                         
011500*****************************************************************         
011600*  P0-MAIN - DISPATCH ON LUHN-FUNCTION AND RETURN TO CALLER      *        
011700*****************************************************************         
011800 P0-MAIN.                                                                 
011900     MOVE DIGIT-STRING TO DIGIT-STR.                                      
012000     MOVE DIGIT-COUNT TO DIGIT-LEN.                                       
012100     MOVE "N" TO VALID-FLAG.                                              
012200     MOVE ZERO TO CHECK-DIGIT.                                            
012300*                                                                         
012400     IF LUHN-TRACE-SW                                                     
012500         MOVE LUHN-FUNCTION TO TRACE-FUNCTION                             
012600         MOVE DIGIT-STRING TO TRACE-DIGITS                                
012700         DISPLAY "BANK2 - LUHN PARMS " LUHN-TRACE-LINE                    
012800     END-IF.                                                              
012900*                                                                         
013000     IF VALIDATE-FUNCTION                                                 
013100         PERFORM P1-VALIDATE THRU P1-VALIDATE-EXIT                        
013200     ELSE                                                                 
013300         IF GENERATE-FUNCTION                                             
013400             PERFORM P2-GENERATE THRU P2-GENERATE-EXIT                    
013500         END-IF                                                           
013600     END-IF.                                                              
013700*                                                                         
013800     EXIT PROGRAM.                                                        
013900*                                                                         
014000*****************************************************************         
014100*  P1-VALIDATE - CHECK A CARD NUMBER'S LUHN CHECK DIGIT          *        
014200*  REQ TARJ-0031 / TARJ-0081                                     *        
014300*****************************************************************         
014400 P1-VALIDATE.                                                             
014500     IF DIGIT-LEN < 2                                                     
014600         GO TO P1-VALIDATE-EXIT.                                          
014700*                                                                         
014800     MOVE DIGIT-LEN TO CHECK-POS.                                         
014900     MOVE DIGIT-STR(CHECK-POS:1) TO DIGIT-CHAR.                           
015000     MOVE DIGIT-CHAR TO CHECK-DIGIT-CALC.                                 
015100*                                                                         
015200     COMPUTE SCAN-POS = CHECK-POS - 1.                                    
015300     MOVE 1 TO STOP-POS.                                                  
015400    MOVE "Y" TO DOUBLE-THIS-ONE.                                          
015500     MOVE ZERO TO LUHN-SUM.                                               
015600*                                                                         
015700     PERFORM P6-SUM-DIGITS THRU P6-SUM-DIGITS-EXIT                        
015800         UNTIL SCAN-POS < STOP-POS.                                       
015900*                                                                         
016000     COMPUTE MOD10-WORK = LUHN-SUM + CHECK-DIGIT-CALC.                    
016100     PERFORM P7-REDUCE-MOD10 THRU P7-REDUCE-MOD10-EXIT.                   
016200*                                                                         
016300     IF MOD10-WORK = ZERO                                                 
016400         MOVE "Y" TO VALID-FLAG                                           
016500     ELSE                                                                 
016600         MOVE "N" TO VALID-FLAG                                           
016700     END-IF.                                                              
016800*                                                                         
016900 P1-VALIDATE-EXIT.                                                        
017000     EXIT.                                                                
017100*                                                                         
017200*****************************************************************         
017300*  P2-GENERATE - COMPUTE THE CHECK DIGIT FOR A NEW CARD NUMBER   *        
017400*  REQ TARJ-0007                                                 *        
017500*****************************************************************         
017600 P2-GENERATE.                                                             
017700     MOVE DIGIT-LEN TO SCAN-POS.                                          
017800     MOVE 1 TO STOP-POS.                                                  
017900    MOVE "Y" TO DOUBLE-THIS-ONE.                                          
018000     MOVE ZERO TO LUHN-SUM.                                               
018100*                                                                         
018200     PERFORM P6-SUM-DIGITS THRU P6-SUM-DIGITS-EXIT                        
018300         UNTIL SCAN-POS < STOP-POS.                                       
018400*                                                                         
018500     MOVE LUHN-SUM TO MOD10-WORK.                                         
018600     PERFORM P7-REDUCE-MOD10 THRU P7-REDUCE-MOD10-EXIT.                   
018700*                                                                         
018800     IF MOD10-WORK = ZERO                                                 
018900         MOVE ZERO TO CHECK-DIGIT                                         
019000     ELSE                                                                 
019100         COMPUTE CHECK-DIGIT = 10 - MOD10-WORK                            
019200     END-IF.                                                              
019300*                                                                         
019400 P2-GENERATE-EXIT.                                                        
019500     EXIT.                                                                
019600*                                                                         
019700*****************************************************************         
019800*  P6-SUM-DIGITS - ADD ONE DIGIT INTO LUHN-SUM, DOUBLING IT      *        
019900*  WHEN DOUBLE-THIS-ONE = "Y", THEN STEP LEFT ONE POSITION.      *        
020000*  REQ TARJ-0102                                                 *        
020100*****************************************************************         
020200 P6-SUM-DIGITS.                                                           
020300     MOVE DIGIT-STR(SCAN-POS:1) TO DIGIT-CHAR.                            
020400     MOVE DIGIT-CHAR TO DIGIT-VALUE.                                      
020500*                                                                         
020600     IF DOUBLE-THIS-DIGIT                                                 
020700         COMPUTE DOUBLED-VALUE = DIGIT-VALUE * 2                          
020800         IF DOUBLED-VALUE > 9                                             
020900             SUBTRACT 9 FROM DOUBLED-VALUE                                
021000         END-IF                                                           
021100         ADD DOUBLED-VALUE TO LUHN-SUM                                    
021200         MOVE "N" TO DOUBLE-THIS-ONE                                      
021300     ELSE                                                                 
021400         ADD DIGIT-VALUE TO LUHN-SUM                                      
021500         MOVE "Y" TO DOUBLE-THIS-ONE                                      
021600     END-IF.                                                              
021700*                                                                         
021800     SUBTRACT 1 FROM SCAN-POS.                                            
021900     ADD 1 TO STEPS-DONE.                                                 
022000*                                                                         
022100 P6-SUM-DIGITS-EXIT.                                                      
022200     EXIT.                                                                
022300*                                                                         
022400*****************************************************************         
022500*  P7-REDUCE-MOD10 - REDUCE MOD10-WORK TO ITS REMAINDER          *        
022600*  AFTER DIVISION BY 10, BY REPEATED SUBTRACTION.                *        
022700*  REQ TARJ-0118                                                 *        
022800*****************************************************************         
022900 P7-REDUCE-MOD10.                                                         
023000     IF MOD10-WORK >= 10                                                  
023100         SUBTRACT 10 FROM MOD10-WORK                                      
023200         GO TO P7-REDUCE-MOD10                                            
023300     END-IF.                                                              
023400*                                                                         
023500 P7-REDUCE-MOD10-EXIT.                                                    
023600     EXIT.                                                                
