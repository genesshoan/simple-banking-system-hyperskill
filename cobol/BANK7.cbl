000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANK7.                                                    
000300 AUTHOR.        R-URENA.                                                  
000400 INSTALLATION.  UNIZARBANK SISTEMAS.                                      
000500 DATE-WRITTEN.  11/02/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.                             
000800*                                                                         
000900*****************************************************************         
001000*                      C H A N G E    L O G                     *         
001100*****************************************************************         
001200* 11/02/89  RUR  ORIGINAL CODING -- TRANSFER AND MOVEMENT LISTING         
001300*                SATELLITE FOR BANK1 MENU OPTIONS 4 AND 5.                
001400*                REQ TARJ-0011.                                           
001500* 02/19/91  JMF  SAME-ACCOUNT TRANSFER WAS BEING ALLOWED --               
001600*                REJECT WHEN SOURCE = DESTINATION.                        
001700*                REQ TARJ-0035.                                           
001800* 06/17/93  CBR  CONVERTED SUBSCRIPTS AND COUNTERS TO COMP PER            
001900*                STANDARDS MEMO 93-04.  REQ TARJ-0058.                    
002000* 08/19/98  DLH  Y2K REVIEW -- DATE FIELDS ARE 4-DIGIT YEAR               
002100*                ALREADY (CAMPOS-FECHA).  SIGNED OFF PER Y2K              
002200*                COMMITTEE CHECKLIST 98-211.  REQ TARJ-0088.              
002300* 02/02/99  DLH  Y2K REVIEW FOLLOW-UP -- NONE REQUIRED, CLOSED.           
002400*                REQ TARJ-0090.                                           
002500* 05/28/01  PQV  NIGHT-BATCH PROJECT -- RETIRED THE MOVEMENT              
002600*                LISTING (SCROLLING SCREEN, F-MOV-TRANSFE MERGE           
002700*                FILE) AND TURNED THIS PROGRAM INTO THE ACCOUNT           
002800*                RULES ENGINE CALLED BY BANK1 FOR EVERY                   
002900*                TRANSACTION ON THE NIGHTLY TAPE.  REQ TARJ-0105.         
003000* 06/04/01  PQV  ADDED THE CREATE-ACCOUNT, LOGIN, CREDIT AND              
003100*                CLOSE RULES -- PREVIOUSLY ONLY TRANSFER LIVED            
003200*                HERE, THE OTHERS WERE INLINE IN BANK1'S MENU.            
003300*                REQ TARJ-0106.                                           
003400* 06/19/01  PQV  ADDED THE SEARCH ALL LOOKUP AGAINST THE TABLE            
003500*                BANK1 BUILDS FROM THE ACCOUNT MASTER -- REPLACES         
003600*                THE INDEXED READ WE USED TO DO DIRECTLY AGAINST          
003700*                TARJETAS.  REQ TARJ-0106.                                
003800* 09/03/02  PQV  TABLE SIZE RAISED TO MATCH BANK1'S 9999-ENTRY            
003900*                LIMIT.  REQ TARJ-0121.                                   
004000* 03/05/04  PQV  CREATE-ACCOUNT NOW CALLS BANK9 FOR THE NEW CARD          
004100*                NUMBER AND STARTING PIN INSTEAD OF BANK1 DOING           
004200*                IT BEFORE THE CALL.  REQ TARJ-0131.                      
004300* 03/19/04  PQV  REJECTION WORDING ON ALL FIVE RULES MATCHED TO           
004400*                THE WORDING THE TELLER SUPERVISOR SIGNED OFF             
004500*                ON FOR THE RESULT-OUT LISTING.  REQ TARJ-0133.           
004600* 04/02/04  PQV  AUDIT OF TARJ-0133 TURNED UP THREE GAPS --               
004700*                (1) TRANSFER NEVER CHECKED EITHER SIDE FOR A             
004800*                CLOSED ACCOUNT, SO A CLOSED CARD COULD STILL BE          
004900*                DEBITED OR CREDITED; (2) LOGIN'S AND CLOSE'S             
005000*                REJECTION TEXT DID NOT MATCH THE WORDING THE             
005100*                SUPERVISOR SIGNED OFF ON -- LOGIN NOW FOLDS THE          
005200*                CLOSED-ACCOUNT CASE INTO THE SAME NOT-FOUND              
005300*                MESSAGE, SAME AS CLOSE DOES ON A SECOND CLOSE;           
005400*                (3) THE LUHN VALIDATE ENTRY IN BANK2 WAS NEVER           
005500*                CALLED FROM HERE -- LOGIN NOW VALIDATES THE              
005600*                ENTERED CARD NUMBER'S CHECK DIGIT BEFORE LOOKING         
005700*                IT UP, THE WAY BANK6 USED TO.  ALSO DROPPED THE          
005800*                WS-/LK- PREFIXES THIS PROGRAM NEVER CARRIED              
005900*                BEFORE THE NIGHT-BATCH REWRITE.  REQ TARJ-0135.          
005901* 04/03/04  PQV  REVIEW OF TARJ-0135 FOUND THREE MORE GAPS -- (1) A       
005902*                SUCCESSFUL LOGIN WAS MOVING THE ACTUAL BALANCE INTO      
005903*                RES-BALANCE, BUT THAT FIELD IS FOR ADD-INCOME/           
005904*                TRANSFER/CREATE ONLY -- REMOVED, SAME FIX ON CLOSE;      
005905*                (2) ADD-INCOME'S AMOUNT-NOT-POSITIVE REJECTION WAS       
005906*                USING TRANSFER'S WORDING INSTEAD OF ITS OWN --           
005907*                CHANGED TO 'INCOME AMOUNT MUST BE POSITIVE.'; (3)        
005908*                NONE OF THE STATUS/FLAG BYTES TESTED REPEATEDLY BY       
005909*                LITERAL VALUE HAD A CONDITION-NAME -- ADDED              
005910*                ACCT-NOT-FOUND, DEST-ACCT-NOT-FOUND AND ACCT-CLOSED.     
005911*                REQ TARJ-0136.                                           
005912* 04/09/04  PQV  FOLLOW-UP AUDIT OF TARJ-0136 FOUND TWO MORE GAPS --      
005913*                (1) LOGIN WAS STILL COPYING THE PIN INTO RES-PIN,        
005914*                LEAKING IT INTO THE RESULT LOG -- REMOVED, RES-PIN       
005915*                NOW STAYS BLANK ON A LOGIN, PER P0-MAIN'S OWN INIT;      
005916*                (2) TRANSFER CHECKED THE SOURCE CARD AHEAD OF THE        
005917*                DESTINATION CARD, SO A TRANSFER WITH BOTH CARDS          
005918*                MISSING LOGGED THE WRONG CARD NUMBER -- REORDERED        
005919*                SO DESTINATION-EXISTS RUNS FIRST, WITH SOURCE-           
005920*                EXISTS/CLOSED AND DESTINATION-CLOSED CHECKED ONLY        
005921*                AS PREREQUISITES IN BETWEEN.  REQ TARJ-0137.             
006000*****************************************************************         
006100*                                                                         
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM                                                   
006600     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
006700     UPSI-0 IS ACCTRULE-TRACE-SW.                                         
006800*                                                                         
006900 DATA DIVISION.                                                           
007000 WORKING-STORAGE SECTION.                                                 
007100*                                                                         
007200 77  FOUND-SW                     PIC X(01) VALUE "N".                    
007210     88  ACCT-NOT-FOUND         VALUE "N".                                
007300 77  FOUND-DST-SW                 PIC X(01) VALUE "N".                    
007310     88  DEST-ACCT-NOT-FOUND    VALUE "N".                                
007400*                                                                         
007500 77  SRC-IDX-SAVE                  PIC 9(4) COMP VALUE ZERO.              
007600 77  DST-IDX-SAVE                  PIC 9(4) COMP VALUE ZERO.              
007700*                                                                         
007800* WORK AREA FOR A NEW ROW APPENDED TO THE TABLE BY CREATE-ACCOUNT.        
007900 01  NEW-ROW-WORK.                                                        
008000     05  NEW-ROW-CARD              PIC X(16) VALUE SPACES.                
008100     05  NEW-ROW-PIN               PIC X(04) VALUE SPACES.                
008200     05  NEW-ROW-BALANCE           PIC S9(9)V99 VALUE ZERO.               
008300     05  NEW-ROW-STATUS            PIC X(01) VALUE SPACE.                 
008400*                                                                         
008500 01  NEW-ROW-WORK-R REDEFINES NEW-ROW-WORK.                               
008600     05  NEW-ROW-CARD-BIN          PIC X(06).                             
008700     05  NEW-ROW-CARD-SEQ          PIC X(09).                             
008800     05  NEW-ROW-CARD-CHK          PIC X(01).                             
008900     05  FILLER                   PIC X(14).                              
009000*                                                                         
009100* PARAMETER AREA PASSED TO BANK9 FOR A NEW CARD NUMBER AND PIN.           
009200 01  CARDGEN-PARMS.                                                       
009300     05  CG-LAST-CARD              PIC X(16) VALUE SPACES.                
009400     05  CG-NEW-CARD               PIC X(16) VALUE SPACES.                
009500     05  CG-NEW-PIN                PIC X(04) VALUE SPACES.                
009600*                                                                         
009700* FLAT VIEW USED ONLY FOR THE TRACE DISPLAY WHEN UPSI-0 IS ON.            
009800 01  CARDGEN-PARMS-R REDEFINES CARDGEN-PARMS                              
009900                                    PIC X(36).                            
010000*                                                                         
010100* PARAMETER AREA PASSED TO BANK2 TO VALIDATE AN ENTERED CARD              
010200* NUMBER'S LUHN CHECK DIGIT BEFORE LOOKING IT UP.  REQ TARJ-0135.         
010300 01  LOGIN-LUHN-PARMS.                                                    
010400     05  LOGIN-LUHN-FUNCTION       PIC X(01) VALUE "V".                   
010500     05  LOGIN-CARD-DIGITS         PIC X(16) VALUE SPACES.                
010600     05  LOGIN-DIGIT-COUNT         PIC 9(02) COMP VALUE 16.               
010700     05  LOGIN-CHECK-DIGIT         PIC 9(01) VALUE ZERO.                  
010800     05  LOGIN-VALID-FLAG          PIC X(01) VALUE SPACE.                 
010900*                                                                         
011000 01  BALANCE-SCRATCH               PIC S9(9)V99 VALUE ZERO.               
011100*                                                                         
011200 01  BALANCE-SCRATCH-R REDEFINES BALANCE-SCRATCH.                         
011300     05  BAL-SCR-ENT               PIC S9(9).                             
011400     05  BAL-SCR-DEC               PIC 9(02).                             
011500*                                                                         
011600 LINKAGE SECTION.                                                         
011700*                                                                         
011800 01  TXN-REC.                                                             
011900     05  TXN-TYPE                  PIC X(01).                             
012000     05  TXN-CARD-NUMBER           PIC X(16).                             
012100     05  TXN-PIN                   PIC X(04).                             
012200     05  TXN-DEST-CARD-NUMBER      PIC X(16).                             
012300     05  TXN-AMOUNT                PIC S9(9)V99.                          
012400     05  FILLER                   PIC X(01).                              
012500*                                                                         
012600 01  RES-REC.                                                             
012700     05  RES-TYPE                  PIC X(01).                             
012800     05  RES-CARD-NUMBER           PIC X(16).                             
012900     05  RES-PIN                   PIC X(04).                             
013000     05  RES-STATUS                PIC X(01).                             
013100     05  RES-MESSAGE               PIC X(40).                             
013200     05  RES-BALANCE               PIC S9(9)V99.                          
013300     05  FILLER                   PIC X(01).                              
013400*                                                                         
013500 01  TABLE-COUNT                   PIC 9(4) COMP.                         
013600*                                                                         
013700 01  ACCOUNT-TABLE-AREA.                                                  
013800     05  ACCOUNT-ENTRY OCCURS 1 TO 9999 TIMES                             
013900             DEPENDING ON TABLE-COUNT                                     
014000             ASCENDING KEY IS CARD-NUMBER                                 
014100             INDEXED BY ACCT-IDX.                                         
014200         10  CARD-NUMBER            PIC X(16).                            
014300         10  CARD-PIN               PIC X(04).                            
014400         10  CARD-BALANCE           PIC S9(9)V99.                         
014500         10  CARD-STATUS            PIC X(01).                            
014510         88  ACCT-CLOSED        VALUE "2".                                
014600         10  FILLER                PIC X(01).                             
014700*                                                                         
014800 PROCEDURE DIVISION USING TXN-REC                                         
014900                           RES-REC                                        
015000                           TABLE-COUNT                                    
015100                           ACCOUNT-TABLE-AREA.                            
015200*                                                                         
015300*****************************************************************         
015400*  P0-MAIN - DISPATCH ON THE TRANSACTION TYPE.                   *        
015500*  REQ TARJ-0105 / TARJ-0106                                     *        
015600*****************************************************************         
015700 P0-MAIN.                                                                 
015800     MOVE TXN-TYPE TO RES-TYPE.                                           
015900     MOVE TXN-CARD-NUMBER TO RES-CARD-NUMBER.                             
016000     MOVE SPACE TO RES-PIN.                                               
016100     MOVE "R" TO RES-STATUS.                                              
016200     MOVE SPACES TO RES-MESSAGE.                                          
016300     MOVE ZERO TO RES-BALANCE.                                            
016400*                                                                         
016500     IF TXN-TYPE = "1"                                                    
016600         PERFORM P1-CREATE THRU P1-CREATE-EXIT                            
016700     ELSE                                                                 
016800     IF TXN-TYPE = "2"                                                    
016900         PERFORM P2-LOGIN THRU P2-LOGIN-EXIT                              
017000     ELSE                                                                 
017100     IF TXN-TYPE = "3"                                                    
017200         PERFORM P3-ADD-INCOME THRU P3-ADD-INCOME-EXIT                    
017300     ELSE                                                                 
017400     IF TXN-TYPE = "4"                                                    
017500         PERFORM P5-TRANSFER THRU P5-TRANSFER-EXIT                        
017600     ELSE                                                                 
017700     IF TXN-TYPE = "5"                                                    
017800         PERFORM P6-CLOSE THRU P6-CLOSE-EXIT                              
017900     ELSE                                                                 
018000         MOVE "UNKNOWN TRANSACTION TYPE." TO RES-MESSAGE                  
018100     END-IF END-IF END-IF END-IF END-IF.                                  
018200*                                                                         
018300     EXIT PROGRAM.                                                        
018400*                                                                         
018500*****************************************************************         
018600*  P1-CREATE - ISSUE A NEW CARD NUMBER AND PIN AND APPEND A NEW  *        
018700*  ROW TO THE TABLE WITH A ZERO STARTING BALANCE.                *        
018800*  REQ TARJ-0061 / TARJ-0131                                     *        
018900*****************************************************************         
019000 P1-CREATE.                                                               
019100     MOVE SPACES TO CG-LAST-CARD.                                         
019200     IF TABLE-COUNT NOT = ZERO                                            
019300         SET ACCT-IDX TO TABLE-COUNT                                      
019400         MOVE CARD-NUMBER(ACCT-IDX) TO CG-LAST-CARD                       
019500     END-IF.                                                              
019600*                                                                         
019700     CALL "BANK9" USING CARDGEN-PARMS.                                    
019800*                                                                         
019900     IF ACCTRULE-TRACE-SW                                                 
020000         DISPLAY "BANK7 - CARDGEN PARMS " CARDGEN-PARMS-R                 
020100     END-IF.                                                              
020200*                                                                         
020300     IF TABLE-COUNT >= 9999                                               
020400         MOVE "R" TO RES-STATUS                                           
020500         MOVE "THE ACCOUNT TABLE IS FULL." TO RES-MESSAGE                 
020600         GO TO P1-CREATE-EXIT.                                            
020700*                                                                         
020800* STAGE THE NEW ROW IN A WORK AREA BEFORE IT GOES IN THE TABLE,           
020900* SAME AS THE OLD TERMINAL PROGRAM STAGED A NEW TARJETAS ROW.             
021000     MOVE CG-NEW-CARD TO NEW-ROW-CARD.                                    
021100     MOVE CG-NEW-PIN  TO NEW-ROW-PIN.                                     
021200     MOVE ZERO        TO NEW-ROW-BALANCE.                                 
021300     MOVE "1"         TO NEW-ROW-STATUS.                                  
021400*                                                                         
021500     ADD 1 TO TABLE-COUNT.                                                
021600     SET ACCT-IDX TO TABLE-COUNT.                                         
021700     MOVE NEW-ROW-CARD     TO CARD-NUMBER(ACCT-IDX).                      
021800     MOVE NEW-ROW-PIN      TO CARD-PIN(ACCT-IDX).                         
021900     MOVE NEW-ROW-BALANCE  TO CARD-BALANCE(ACCT-IDX).                     
022000     MOVE NEW-ROW-STATUS   TO CARD-STATUS(ACCT-IDX).                      
022100*                                                                         
022200     MOVE "A" TO RES-STATUS.                                              
022300     MOVE NEW-ROW-CARD TO RES-CARD-NUMBER.                                
022400     MOVE NEW-ROW-PIN TO RES-PIN.                                         
022500     MOVE ZERO TO RES-BALANCE.                                            
022600     MOVE "ACCOUNT CREATED." TO RES-MESSAGE.                              
022700*                                                                         
022800 P1-CREATE-EXIT.                                                          
022900     EXIT.                                                                
023000*                                                                         
023100*****************************************************************         
023200*  P2-LOGIN - THE ENTERED CARD NUMBER MUST VALIDATE, THE CARD    *        
023300*  MUST EXIST AND BE ACTIVE, AND THE PIN MUST MATCH.             *        
023400*  REQ TARJ-0105 / TARJ-0135                                     *        
023500*****************************************************************         
023600 P2-LOGIN.                                                                
023700     MOVE TXN-CARD-NUMBER TO LOGIN-CARD-DIGITS.                           
023800     MOVE "V" TO LOGIN-LUHN-FUNCTION.                                     
023900     MOVE 16 TO LOGIN-DIGIT-COUNT.                                        
024000*                                                                         
024100     CALL "BANK2" USING LOGIN-LUHN-FUNCTION                               
024200                         LOGIN-CARD-DIGITS                                
024300                         LOGIN-DIGIT-COUNT                                
024400                         LOGIN-CHECK-DIGIT                                
024500                         LOGIN-VALID-FLAG.                                
024600*                                                                         
024700     IF LOGIN-VALID-FLAG = "N"                                            
024800         MOVE "THE ACCOUNT DOES NOT EXIST." TO RES-MESSAGE                
024900         GO TO P2-LOGIN-EXIT.                                             
025000*                                                                         
025100     PERFORM P0-LOOKUP THRU P0-LOOKUP-EXIT.                               
025200*                                                                         
025300     IF ACCT-NOT-FOUND                                                    
025400         MOVE "THE ACCOUNT DOES NOT EXIST." TO RES-MESSAGE                
025500         GO TO P2-LOGIN-EXIT.                                             
025600*                                                                         
025700     SET ACCT-IDX TO SRC-IDX-SAVE.                                        
025800*                                                                         
025900     IF ACCT-CLOSED(ACCT-IDX)                                             
026000         MOVE "THE ACCOUNT DOES NOT EXIST." TO RES-MESSAGE                
026100         GO TO P2-LOGIN-EXIT.                                             
026200*                                                                         
026300     IF CARD-PIN(ACCT-IDX) NOT = TXN-PIN                                  
026400         MOVE "WRONG PIN." TO RES-MESSAGE                                 
026500         GO TO P2-LOGIN-EXIT.                                             
026600*                                                                         
026700     MOVE "A" TO RES-STATUS.                                              
027100     MOVE "LOGIN SUCCESSFUL." TO RES-MESSAGE.                             
027200*                                                                         
027300 P2-LOGIN-EXIT.                                                           
027400     EXIT.                                                                
027500*                                                                         
027600*****************************************************************         
027700*  P3-ADD-INCOME - CREDIT THE AMOUNT TO THE CARD'S BALANCE.      *        
027800*  REQ TARJ-0106                                                 *        
027900*****************************************************************         
028000 P3-ADD-INCOME.                                                           
028100     PERFORM P0-LOOKUP THRU P0-LOOKUP-EXIT.                               
028200*                                                                         
028300     IF ACCT-NOT-FOUND                                                    
028400         STRING "THE ACCOUNT WITH CARD " DELIMITED BY SIZE                
028500                 TXN-CARD-NUMBER DELIMITED BY SIZE                        
028600                 " DOES NOT EXIST." DELIMITED BY SIZE                     
028700                 INTO RES-MESSAGE                                         
028800         GO TO P3-ADD-INCOME-EXIT.                                        
028900*                                                                         
029000     SET ACCT-IDX TO SRC-IDX-SAVE.                                        
029100*                                                                         
029200     IF ACCT-CLOSED(ACCT-IDX)                                             
029300         MOVE "THIS ACCOUNT IS CLOSED." TO RES-MESSAGE                    
029400         GO TO P3-ADD-INCOME-EXIT.                                        
029500*                                                                         
029600     IF TXN-AMOUNT NOT > ZERO                                             
029700         MOVE "INCOME AMOUNT MUST BE POSITIVE." TO RES-MESSAGE            
029800         GO TO P3-ADD-INCOME-EXIT.                                        
029900*                                                                         
030000     ADD TXN-AMOUNT TO CARD-BALANCE(ACCT-IDX).                            
030100*                                                                         
030200     MOVE "A" TO RES-STATUS.                                              
030300     MOVE CARD-BALANCE(ACCT-IDX) TO BALANCE-SCRATCH.                      
030400     MOVE BALANCE-SCRATCH TO RES-BALANCE.                                 
030500     MOVE "INCOME ADDED." TO RES-MESSAGE.                                 
030600*                                                                         
030700 P3-ADD-INCOME-EXIT.                                                      
030800     EXIT.                                                                
030900*                                                                         
031000*****************************************************************         
031100*  P4-SUBTRACT-INCOME - DEBIT THE AMOUNT FROM THE CARD'S         *        
031200*  BALANCE.  CALLED ONLY FROM P5-TRANSFER, NEVER DIRECTLY FROM   *        
031300*  P0-MAIN -- THERE IS NO TRANSACTION TYPE FOR A BARE DEBIT.     *        
031400*  REQ TARJ-0106                                                 *        
031500*****************************************************************         
031600 P4-SUBTRACT-INCOME.                                                      
031700     SUBTRACT TXN-AMOUNT FROM CARD-BALANCE(ACCT-IDX).                     
031800*                                                                         
031900 P4-SUBTRACT-INCOME-EXIT.                                                 
032000     EXIT.                                                                
032100*                                                                         
032200*****************************************************************         
032300*  P5-TRANSFER - MOVE MONEY FROM THE CARD ON THE TRANSACTION     *        
032400*  TO THE DESTINATION CARD.  VALIDATION REORDERED 04/09/04       *        
032500*  (TARJ-0137) SO DESTINATION-EXISTS RUNS FIRST, AS SPEC'D --    *        
032600*  THEN SOURCE-EXISTS/CLOSED AND DESTINATION-CLOSED AS MERE      *        
032700*  PREREQUISITES, THEN SOURCE NOT EQUAL DESTINATION, AMOUNT      *        
032800*  POSITIVE, SUFFICIENT FUNDS, IN THAT ORDER.                    *        
032900*****************************************************************         
033000 P5-TRANSFER.                                                             
033100     MOVE "N" TO FOUND-DST-SW.                                            
033200*                                                                         
033300     SET ACCT-IDX TO 1.                                                   
033400     SEARCH ALL ACCOUNT-ENTRY                                             
033500         AT END                                                           
033600             MOVE "N" TO FOUND-DST-SW                                     
033700         WHEN CARD-NUMBER(ACCT-IDX) =                                     
033800                 TXN-DEST-CARD-NUMBER                                     
033900             MOVE "Y" TO FOUND-DST-SW                                     
034000             SET DST-IDX-SAVE TO ACCT-IDX.                                
034100*                                                                         
034200     IF DEST-ACCT-NOT-FOUND                                               
034300         STRING "THE ACCOUNT WITH CARD " DELIMITED BY SIZE                
034400                 TXN-DEST-CARD-NUMBER DELIMITED BY SIZE                   
034500                 " DOES NOT EXIST." DELIMITED BY SIZE                     
034600                 INTO RES-MESSAGE                                         
034700         GO TO P5-TRANSFER-EXIT.                                          
034800*                                                                         
034900     PERFORM P0-LOOKUP THRU P0-LOOKUP-EXIT.                               
035000*                                                                         
035100     IF ACCT-NOT-FOUND                                                    
035200         STRING "THE ACCOUNT WITH CARD " DELIMITED BY SIZE                
035300                 TXN-CARD-NUMBER DELIMITED BY SIZE                        
035400                 " DOES NOT EXIST." DELIMITED BY SIZE                     
035500                 INTO RES-MESSAGE                                         
035600         GO TO P5-TRANSFER-EXIT.                                          
035700*                                                                         
035800     SET ACCT-IDX TO SRC-IDX-SAVE.                                        
035900     IF ACCT-CLOSED(ACCT-IDX)                                             
036000         STRING "THE ACCOUNT WITH CARD " DELIMITED BY SIZE                
036100                 TXN-CARD-NUMBER DELIMITED BY SIZE                        
036200                 " DOES NOT EXIST." DELIMITED BY SIZE                     
036300                 INTO RES-MESSAGE                                         
036400         GO TO P5-TRANSFER-EXIT.                                          
036500*                                                                         
036600     SET ACCT-IDX TO DST-IDX-SAVE.                                        
036700     IF ACCT-CLOSED(ACCT-IDX)                                             
036800         STRING "THE ACCOUNT WITH CARD " DELIMITED BY SIZE                
036900                 TXN-DEST-CARD-NUMBER DELIMITED BY SIZE                   
037000                 " DOES NOT EXIST." DELIMITED BY SIZE                     
037100                 INTO RES-MESSAGE                                         
037200         GO TO P5-TRANSFER-EXIT.                                          
037300*                                                                         
037400     IF TXN-CARD-NUMBER = TXN-DEST-CARD-NUMBER                            
037500         MOVE "YOU CAN'T TRANSFER MONEY TO THE SAME ACCOUNT."             
037600             TO RES-MESSAGE                                               
037700         GO TO P5-TRANSFER-EXIT.                                          
037800*                                                                         
037900     IF TXN-AMOUNT NOT > ZERO                                             
038000         MOVE "THE AMOUNT MUST BE POSITIVE." TO RES-MESSAGE               
038100         GO TO P5-TRANSFER-EXIT.                                          
038200*                                                                         
038300     SET ACCT-IDX TO SRC-IDX-SAVE.                                        
038400     IF CARD-BALANCE(ACCT-IDX) < TXN-AMOUNT                               
038500         MOVE "INSUFFICIENT FUNDS." TO RES-MESSAGE                        
038600         GO TO P5-TRANSFER-EXIT.                                          
038700*                                                                         
038800     PERFORM P4-SUBTRACT-INCOME THRU P4-SUBTRACT-INCOME-EXIT.             
038900*                                                                         
039000     SET ACCT-IDX TO DST-IDX-SAVE.                                        
039100     ADD TXN-AMOUNT TO CARD-BALANCE(ACCT-IDX).                            
039200*                                                                         
039300     SET ACCT-IDX TO SRC-IDX-SAVE.                                        
039400     MOVE "A" TO RES-STATUS.                                              
039500     MOVE CARD-BALANCE(ACCT-IDX) TO BALANCE-SCRATCH.                      
039600     MOVE BALANCE-SCRATCH TO RES-BALANCE.                                 
039700     MOVE "TRANSFER COMPLETE." TO RES-MESSAGE.                            
039800*                                                                         
039900 P5-TRANSFER-EXIT.                                                        
040000     EXIT.                                                                
040200*                                                                         
040300*****************************************************************         
040400*  P6-CLOSE - MARK THE ACCOUNT CLOSED.  THE ROW STAYS IN THE     *        
040500*  TABLE UNTIL BANK1 REWRITES THE MASTER AT END OF RUN, BUT A    *        
040600*  CLOSED ROW IS LEFT OUT OF THAT REWRITE.  REQ TARJ-0105        *        
040700*****************************************************************         
040800 P6-CLOSE.                                                                
040900     PERFORM P0-LOOKUP THRU P0-LOOKUP-EXIT.                               
041000*                                                                         
041100     IF ACCT-NOT-FOUND                                                    
041200         MOVE "THE ACCOUNT DOES NOT EXIST." TO RES-MESSAGE                
041300         GO TO P6-CLOSE-EXIT.                                             
041400*                                                                         
041500     SET ACCT-IDX TO SRC-IDX-SAVE.                                        
041600*                                                                         
041700     IF ACCT-CLOSED(ACCT-IDX)                                             
041800         MOVE "THE ACCOUNT DOES NOT EXIST." TO RES-MESSAGE                
041900         GO TO P6-CLOSE-EXIT.                                             
042000*                                                                         
042100     MOVE "2" TO CARD-STATUS(ACCT-IDX).                                   
042200*                                                                         
042300     MOVE "A" TO RES-STATUS.                                              
042600     MOVE "ACCOUNT CLOSED." TO RES-MESSAGE.                               
042700*                                                                         
042800 P6-CLOSE-EXIT.                                                           
042900     EXIT.                                                                
043000*                                                                         
043100*****************************************************************         
043200*  P0-LOOKUP - SEARCH ALL FOR TXN-CARD-NUMBER, SET FOUND-SW AND  *        
043300*  SRC-IDX-SAVE.  REQ TARJ-0106                                  *        
043400*****************************************************************         
043500 P0-LOOKUP.                                                               
043600     MOVE "N" TO FOUND-SW.                                                
043700*                                                                         
043800     IF TABLE-COUNT = ZERO                                                
043900         GO TO P0-LOOKUP-EXIT.                                            
044000*                                                                         
044100     SET ACCT-IDX TO 1.                                                   
044200     SEARCH ALL ACCOUNT-ENTRY                                             
044300         AT END                                                           
044400             MOVE "N" TO FOUND-SW                                         
044500         WHEN CARD-NUMBER(ACCT-IDX) = TXN-CARD-NUMBER                     
044600             MOVE "Y" TO FOUND-SW                                         
044700             SET SRC-IDX-SAVE TO ACCT-IDX.                                
044800*                                                                         
044900 P0-LOOKUP-EXIT.                                                          
045000     EXIT.                                                                
